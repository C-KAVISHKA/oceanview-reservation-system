000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RESVLTH.
000040 AUTHOR. R. DUBOIS.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/14/89.
000070 DATE-COMPILED. 03/14/89.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          CALLED SUBPROGRAM - RETURNS THE TRIMMED (TRAILING
000140*          BLANKS REMOVED) LENGTH OF A TEXT FIELD.  USED BY
000150*          RESVEDIT TO CHECK GUEST-NAME AND CONTACT-NUMBER
000160*          AGAINST THEIR MINIMUM/MAXIMUM CHARACTER COUNTS.
000170*
000180*          CICS SCREENS SOMETIMES PAD UNUSED BYTES WITH
000190*          LOW-VALUES INSTEAD OF SPACES - NORMALIZE THOSE OUT
000200*          BEFORE COUNTING OR THE LENGTH COMES BACK SHORT.
000210*
000220******************************************************************
000230* CHANGE LOG
000240*-----------------------------------------------------------------
000250* 03/14/89  RSD  ORIGINAL PROGRAM - RESERVATION SUITE R1.0        031489RS
000260* 07/19/92  KTM  ADDED LOW-VALUES-TO-SPACES NORMALIZE STEP -      071992KT
000270*                DATA ENTRY SCREEN CHANGE STARTED SENDING BINARY
000280*                ZEROES IN THE UNUSED TAIL OF THE NAME FIELD
000290* 11/09/98  RSD  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE       110998RS
000300* 02/28/01  KTM  STARTED THE 2-PASS BLANK-COMPRESS ENHANCEMENT    022801KT
000310*                (SQUEEZE OUT EMBEDDED DOUBLE BLANKS BEFORE
000320*                COUNTING) - NEVER FINISHED, TICKET RES-0098
000330*                WAS WITHDRAWN.  LEAVING WS-WORK-HALVES IN PLACE
000340*                IN CASE SOMEONE PICKS THIS BACK UP.
000350* 06/02/03  PMV  RENAMED FROM STRLTH TO RESVLTH WHEN THIS COPY    060203PM
000360*                WAS SPLIT OFF FOR THE RESERVATION SUITE ONLY
000370******************************************************************
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460
000470 DATA DIVISION.
000480 FILE SECTION.
000490
000500 WORKING-STORAGE SECTION.
000510 01  MISC-FIELDS.
000520     05  WS-SCAN-IDX                 PIC S9(4) COMP.
000530     05  FILLER                      PIC X(4).
000540
000550***** SEE 02/28/01 CHANGE LOG ENTRY - UNFINISHED ENHANCEMENT
000560 01  WS-WORK-AREA.
000570     05  WS-WORK-TEXT                PIC X(100).
000580     05  WS-WORK-HALVES REDEFINES WS-WORK-TEXT.
000590         10  WS-WORK-FRONT           PIC X(50).
000600         10  WS-WORK-BACK            PIC X(50).
000610     05  FILLER                      PIC X(4).
000620
000630 LINKAGE SECTION.
000640 01  TEXT1                           PIC X(100).
000650 01  TEXT1-CHAR-TABLE REDEFINES TEXT1.
000660     05  TEXT1-CHAR                  PIC X(1) OCCURS 100 TIMES.
000670
000680 01  RETURN-LTH                      PIC S9(4) COMP.
000690 01  RETURN-LTH-UNSIGNED REDEFINES RETURN-LTH
000700                                     PIC 9(4) COMP.
000710
000720 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
000730 000-MAINLINE.
000740     MOVE ZERO TO RETURN-LTH.
000750     MOVE TEXT1 TO WS-WORK-TEXT.
000760     INSPECT WS-WORK-TEXT
000770               REPLACING ALL LOW-VALUES BY SPACES.
000780     MOVE WS-WORK-TEXT TO TEXT1.
000790
000800     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
000810         VARYING WS-SCAN-IDX FROM 100 BY -1
000820         UNTIL WS-SCAN-IDX = ZERO
000830            OR TEXT1-CHAR(WS-SCAN-IDX) NOT = SPACE.
000840
000850     MOVE WS-SCAN-IDX TO RETURN-LTH.
000860     GOBACK.
000870
000880 100-SCAN-BACKWARD.
000890****** NOTHING TO DO - THE VARYING/UNTIL CLAUSE DOES THE WORK
000900     CONTINUE.
000910 100-EXIT.
000920     EXIT.
