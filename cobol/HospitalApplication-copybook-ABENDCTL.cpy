000010******************************************************************
000020* COPYBOOK.......  ABENDCTL                                      *
000030* DESCRIPTION.....  STANDARD SYSOUT DUMP RECORD USED BY THE       *
000040*                   RESERVATION/BILLING JOBSTREAM WHEN A JOB      *
000050*                   STEP HAS TO BLOW UP WITH A MESSAGE THE        *
000060*                   OPERATOR CAN READ OFF SYSOUT.  SAME LAYOUT    *
000070*                   THE SHOP HAS USED ON EVERY BATCH SUITE SINCE  *
000080*                   THE OLD PATIENT BILLING RUNS -- DO NOT        *
000090*                   CHANGE THE LENGTH, DOWNSTREAM JCL DEPENDS ON  *
000100*                   SYSOUT LRECL 130.                             *
000110*-----------------------------------------------------------------
000120* 03/22/89  RSD  ORIGINAL COPYBOOK FOR RESV BILLING SUITE         032289RS
000130* 11/09/98  RSD  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HERE, OK     110998RS
000140* 06/02/03  PMV  WIDENED ACTUAL-VAL/EXPECTED-VAL TO X(10) TO      060203PM
000150*                HOLD BOTH FILE-STATUS CODES AND CALL RETURN CDS  *
000160* 01/17/07  PMV  MOVED PARA-NAME AND THE ZERO-VAL/ONE-VAL ABEND   011707PM
000170*                TRICK IN HERE SO EVERY PROGRAM IN THE SUITE      *
000180*                PULLS THEM FROM ONE PLACE INSTEAD OF RETYPING    *
000190******************************************************************
000200 01  ABEND-REC.
000210     05  ABEND-TAG                   PIC X(10) VALUE
000220             '*ABEND-CTL*'.
000230     05  ABEND-REASON                PIC X(60) VALUE SPACES.
000240     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
000250     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
000260     05  FILLER                      PIC X(40) VALUE SPACES.
000270
000280 01  PARA-NAME                       PIC X(30) VALUE SPACES.
000290
000300 01  ABEND-FORCE-FIELDS.
000310     05  ZERO-VAL                    PIC 9(1) VALUE ZERO.
000320     05  ONE-VAL                     PIC 9(1) VALUE 1.
000330     05  FILLER                      PIC X(8) VALUE SPACES.
