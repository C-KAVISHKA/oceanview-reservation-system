000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  BILLCALC.
000040 AUTHOR. R. DUBOIS.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/14/89.
000070 DATE-COMPILED. 03/14/89.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          CALLED SUBPROGRAM - COMPUTES THE NIGHTLY-RATE BILL
000140*          BREAKDOWN FOR ONE RESERVATION: SUBTOTAL, 5% SERVICE
000150*          CHARGE, 8% TAX, AND GRAND TOTAL.  CALLED ONCE PER
000160*          BILLABLE RESERVATION FROM RESVBILL.
000170*
000180*          CALLER SUPPLIES ROOM-TYPE, NIGHTS AND THE NIGHTLY
000190*          RATE (LOOKED UP BY THE CALLER FROM ITS OWN ROOM-RATE
000200*          TABLE).  THIS PROGRAM DOES NOT KNOW THE RATE TABLE -
000210*          KEEP IT THAT WAY SO RATE CHANGES DON'T NEED A RECOMPILE
000220*          OF THIS MODULE.
000230*
000240******************************************************************
000250* CHANGE LOG
000260*-----------------------------------------------------------------
000270* 03/14/89  RSD  ORIGINAL PROGRAM - RESERVATION SUITE R1.0        031489RS
000280* 09/02/90  RSD  ROUNDED PHRASE ADDED TO ALL THREE COMPUTES -     090290RS
000290*                SHOP STANDARD IS HALF-UP, NOT TRUNCATE
000300* 04/11/94  KTM  ADDED BC-RETURN-CD VALIDATION FOR NIGHTS <= 0,   041194KT
000310*                RESVEDIT NOW CATCHES BAD DATE RANGES BEFORE
000320*                THIS RUNS BUT KEEP THE GUARD HERE TOO
000330* 11/09/98  RSD  Y2K REVIEW - NO 2-DIGIT DATE MATH IN THIS MODULE,110998RS
000340*                NIGHTS ARRIVES PRE-COMPUTED FROM THE CALLER
000350* 06/02/03  PMV  ADDED WS-CALC-TRACE-FIELDS DOLLARS/CENTS SPLIT   060203PM
000360*                FOR THE AUDIT DISPLAY (TICKET RES-0164)
000370* 01/17/07  PMV  RENAMED LINKAGE RECORD FROM CALC-COSTS-REC TO    011707PM
000380*                BILL-CALC-REC WHEN THE COST-SHARING MODULE WAS
000390*                RETIRED - NO OTHER CALLERS OF THIS COPY LEFT
000400******************************************************************
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-390.
000450 OBJECT-COMPUTER. IBM-390.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540 01  MISC-FIELDS.
000550     05  WS-SUBTOTAL-RAW             PIC S9(8)V99 COMP-3.
000560     05  FILLER                      PIC X(4).
000570
000580***** DOLLARS/CENTS TRACE SPLITS - SEE 06/02/03 CHANGE ABOVE
000590 01  WS-CALC-TRACE-FIELDS.
000600     05  WS-SUBTOTAL-TRACE           PIC S9(8)V99.
000610     05  WS-SUBTOTAL-TRACE-R REDEFINES WS-SUBTOTAL-TRACE.
000620         10  WS-SUBTOTAL-DOLLARS     PIC S9(8).
000630         10  WS-SUBTOTAL-CENTS       PIC 99.
000640     05  WS-SVCCHG-TRACE             PIC S9(8)V99.
000650     05  WS-SVCCHG-TRACE-R REDEFINES WS-SVCCHG-TRACE.
000660         10  WS-SVCCHG-DOLLARS       PIC S9(8).
000670         10  WS-SVCCHG-CENTS         PIC 99.
000680     05  WS-TAX-TRACE                PIC S9(8)V99.
000690     05  WS-TAX-TRACE-R REDEFINES WS-TAX-TRACE.
000700         10  WS-TAX-DOLLARS          PIC S9(8).
000710         10  WS-TAX-CENTS            PIC 99.
000720     05  FILLER                      PIC X(6).
000730
000740 LINKAGE SECTION.
000750 01  BILL-CALC-REC.
000760     05  BC-ROOM-TYPE                PIC X(6).
000770     05  BC-NBR-NIGHTS               PIC S9(4) COMP.
000780     05  BC-RATE-PER-NIGHT           PIC S9(5)V99 COMP-3.
000790     05  BC-SUBTOTAL                 PIC S9(8)V99 COMP-3.
000800     05  BC-SVC-CHARGE-PCT           PIC 9(2) COMP-3 VALUE 5.
000810     05  BC-SVC-CHARGE               PIC S9(8)V99 COMP-3.
000820     05  BC-TAX-PCT                  PIC 9(2) COMP-3 VALUE 8.
000830     05  BC-TAX                      PIC S9(8)V99 COMP-3.
000840     05  BC-GRAND-TOTAL              PIC S9(8)V99 COMP-3.
000850     05  FILLER                      PIC X(4).
000860
000870 01  RETURN-CD                       PIC S9(4) COMP.
000880
000890 PROCEDURE DIVISION USING BILL-CALC-REC, RETURN-CD.
000900 000-MAINLINE.
000910     IF BC-NBR-NIGHTS NOT GREATER THAN ZERO
000920         MOVE -1 TO RETURN-CD
000930         GOBACK.
000940
000950     PERFORM 100-CALC-SUBTOTAL.
000960     PERFORM 200-CALC-SVC-CHARGE.
000970     PERFORM 300-CALC-TAX.
000980     PERFORM 400-CALC-GRAND-TOTAL.
000990
001000     MOVE ZERO TO RETURN-CD.
001010     GOBACK.
001020
001030 100-CALC-SUBTOTAL.
001040****** ROUNDED PHRASE IS SHOP STANDARD - HALF-UP, SEE 09/02/90
001050     COMPUTE BC-SUBTOTAL ROUNDED =
001060         BC-RATE-PER-NIGHT * BC-NBR-NIGHTS.
001070     MOVE BC-SUBTOTAL TO WS-SUBTOTAL-TRACE.
001080
001090 200-CALC-SVC-CHARGE.
001100     COMPUTE BC-SVC-CHARGE ROUNDED =
001110         BC-SUBTOTAL * (BC-SVC-CHARGE-PCT / 100).
001120     MOVE BC-SVC-CHARGE TO WS-SVCCHG-TRACE.
001130
001140 300-CALC-TAX.
001150     COMPUTE BC-TAX ROUNDED =
001160         BC-SUBTOTAL * (BC-TAX-PCT / 100).
001170     MOVE BC-TAX TO WS-TAX-TRACE.
001180
001190 400-CALC-GRAND-TOTAL.
001200     COMPUTE BC-GRAND-TOTAL =
001210         BC-SUBTOTAL + BC-SVC-CHARGE + BC-TAX.
