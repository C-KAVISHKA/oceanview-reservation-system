000010******************************************************************
000020* COPYBOOK.......  RESVMSTR                                      *
000030* SYSTEM..........  OCEANVIEW RESERVATION/BILLING SUITE          *
000040* DESCRIPTION.....  RECORD LAYOUT FOR THE RESERVATION MASTER     *
000050*                   FILE (ONE OCCURRENCE PER GUEST BOOKING).      *
000060*                   FIXED, RECFM=FB, LRECL=176.  SEQUENCED BY     *
000070*                   RESV-ID ON THE INCOMING FEED.                 *
000080*        LIBRARY(DDS0002.RESV.COPYLIB(RESVMSTR))                  *
000090*        ACTION(REPLACE)                                         *
000100******************************************************************
000110* 03/14/89  RSD  ORIGINAL LAYOUT - RESERVATION SUITE R1.0         031489RS
000120* 08/30/91  RSD  ADDED ROOM-TYPE 88-LEVELS FOR SUITE/DELUXE       083091RS
000130*                (NEW ROOM CLASSES OPENED IN THE EAST WING)       *
000140* 11/09/98  RSD  Y2K REVIEW - DATES ALREADY CARRY 4-DIGIT YEAR    110998RS
000150*                IN THE PACKED YYYYMMDD FORM, NO CHANGE NEEDED    *
000160* 06/02/03  PMV  ADDED CI/CO DATE REDEFINES FOR THE DOUBLE-       060203PM
000170*                BOOKING SCAN IN RESVEDIT (TICKET RES-0117)       *
000180* 01/17/07  PMV  ADDED RESV-STATUS 88-LEVELS, DEFAULT-TO-PENDING  011707PM
000190*                LOGIC IN RESVEDIT NEEDS THEM NAMED               *
000200* 01/17/07  PMV  ADDED RESV-ID-IS-TRAILER - RESVEDIT WRITES ONE   011707PM
000210*                TRAILER ROW WITH THIS RESV-ID VALUE ONTO THE     *
000220*                RESVOK FEED SO RESVBILL KNOWS WHERE IT ENDS      *
000230******************************************************************
000240 01  RESERVATION-REC.
000250     05  RESV-ID                     PIC 9(8).
000260         88  RESV-ID-IS-TRAILER      VALUE 99999999.
000270     05  RESV-GUEST-NAME             PIC X(30).
000280     05  RESV-ADDRESS                PIC X(40).
000290     05  RESV-CONTACT-NBR            PIC X(20).
000300     05  RESV-EMAIL                  PIC X(30).
000310     05  RESV-ROOM-TYPE              PIC X(6).
000320         88  RESV-RM-SINGLE          VALUE 'SINGLE'.
000330         88  RESV-RM-DOUBLE          VALUE 'DOUBLE'.
000340         88  RESV-RM-SUITE           VALUE 'SUITE '.
000350         88  RESV-RM-DELUXE          VALUE 'DELUXE'.
000360         88  RESV-RM-VALID           VALUES
000370                 'SINGLE' 'DOUBLE' 'SUITE ' 'DELUXE'.
000380     05  RESV-CHECK-IN-DATE          PIC 9(8).
000390     05  RESV-CI-DATE-R REDEFINES RESV-CHECK-IN-DATE.
000400         10  RESV-CI-CCYY            PIC 9(4).
000410         10  RESV-CI-MM              PIC 9(2).
000420         10  RESV-CI-DD              PIC 9(2).
000430     05  RESV-CHECK-OUT-DATE         PIC 9(8).
000440     05  RESV-CO-DATE-R REDEFINES RESV-CHECK-OUT-DATE.
000450         10  RESV-CO-CCYY            PIC 9(4).
000460         10  RESV-CO-MM              PIC 9(2).
000470         10  RESV-CO-DD              PIC 9(2).
000480     05  RESV-NBR-OF-GUESTS          PIC 9(2).
000490     05  RESV-STATUS                 PIC X(10).
000500         88  RESV-ST-PENDING         VALUE 'PENDING   '.
000510         88  RESV-ST-CONFIRMED       VALUE 'CONFIRMED '.
000520         88  RESV-ST-CANCELLED       VALUE 'CANCELLED '.
000530         88  RESV-ST-COMPLETED       VALUE 'COMPLETED '.
000540         88  RESV-ST-BLANK           VALUE SPACES.
000550         88  RESV-ST-VALID           VALUES
000560                 'PENDING   ' 'CONFIRMED ' 'CANCELLED '
000570                 'COMPLETED '.
000580         88  RESV-ST-BOOKABLE        VALUES
000590                 'PENDING   ' 'CONFIRMED '.
000600     05  RESV-TOTAL-AMOUNT           PIC S9(8)V99.
000610     05  FILLER                      PIC X(4).
