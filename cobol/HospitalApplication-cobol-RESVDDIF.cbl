000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RESVDDIF.
000040 AUTHOR. R. DUBOIS.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 08/30/91.
000070 DATE-COMPILED. 08/30/91.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          CALLED SUBPROGRAM - RETURNS THE NUMBER OF WHOLE
000140*          CALENDAR DAYS BETWEEN TWO CCYYMMDD DATES.  ORIGINALLY
000150*          WRITTEN FOR THE OLD OCCUPANCY-DAYS STATISTICS EXTRACT
000160*          THAT RAN OUT OF THE EAST WING MIS SHOP - THAT EXTRACT
000170*          WAS RETIRED YEARS AGO BUT THIS ROUTINE STILL COMPILED
000180*          CLEAN, SO IT GOT PULLED BACK IN FOR RESVBILL.
000190*
000200*          THE MATH IS A PROLEPTIC GREGORIAN DAY-NUMBER COUNT -
000210*          EACH DATE IS TURNED INTO AN ABSOLUTE DAY NUMBER AND
000220*          THE TWO DAY NUMBERS ARE SUBTRACTED.  THIS IS THE ONLY
000230*          SAFE WAY TO DIFFERENCE TWO CCYYMMDD DATES - STRAIGHT
000240*          PIC 9(8) SUBTRACTION ONLY COMES OUT RIGHT WHEN BOTH
000250*          DATES FALL IN THE SAME MONTH.
000260*
000270******************************************************************
000280* CHANGE LOG
000290*-----------------------------------------------------------------
000300* 08/30/91  RSD  ORIGINAL PROGRAM - WRITTEN FOR THE OCCUPANCY-    083091RS
000310*                DAYS STATISTICS EXTRACT (OLD MIS SHOP JOB)
000320* 11/09/98  RSD  Y2K REVIEW - ALGORITHM IS A PROLEPTIC GREGORIAN  110998RS
000330*                DAY COUNT, ALREADY 4-DIGIT-YEAR SAFE, NO CHANGE
000340*                NEEDED
000350* 03/11/09  PMV  STATISTICS EXTRACT WAS RETIRED YEARS AGO BUT     031109PM
000360*                THIS ROUTINE STILL COMPILED CLEAN - WIRED IT
000370*                INTO RESVBILL TO REPLACE THE RAW CCYYMMDD
000380*                SUBTRACTION THAT WAS GIVING BOGUS NIGHT COUNTS
000390*                ACROSS A MONTH OR YEAR BOUNDARY (TICKET RES-0201)
000400******************************************************************
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-390.
000450 OBJECT-COMPUTER. IBM-390.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540
000550****** SINGLE-DATE WORK AREA - THE CALLER'S CHECK-IN DATE AND
000560****** CHECK-OUT DATE ARE EACH MOVED IN HERE IN TURN SO
000570****** 100-CALC-ABS-DAYS ONLY HAS TO CARRY THE FORMULA ONCE
000580 01  WS-WORK-DATE-VAL                PIC 9(8).
000590 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE-VAL.
000600     05  WS-WORK-CCYY                PIC 9(4).
000610     05  WS-WORK-MM                  PIC 9(2).
000620     05  WS-WORK-DD                  PIC 9(2).
000630
000640****** SCRATCH FIELDS FOR THE DAY-NUMBER FORMULA - JAN/FEB ARE
000650****** TREATED AS MONTHS 13/14 OF THE PRIOR YEAR SO THE LEAP
000660****** DAY FALLS AT THE END OF THE COUNTING YEAR, NOT THE FRONT
000670 01  WS-CALC-FIELDS.
000680     05  WS-CALC-YEAR                PIC 9(4) COMP.
000690     05  WS-CALC-MONTH               PIC 9(2) COMP.
000700     05  WS-CALC-TERM1               PIC 9(4) COMP.
000710     05  WS-CALC-CENT-DIV            PIC 9(2) COMP.
000720     05  WS-CALC-QUAD-DIV            PIC 9(4) COMP.
000730     05  WS-CALC-4CENT-DIV           PIC 9(2) COMP.
000740     05  FILLER                      PIC X(04).
000750
000760 01  WS-ABS-DAYS-FIELDS.
000770     05  WS-WORK-ABS-DAYS            PIC S9(8) COMP.
000780     05  WS-CI-ABS-DAYS              PIC S9(8) COMP.
000790     05  WS-CO-ABS-DAYS              PIC S9(8) COMP.
000800     05  FILLER                      PIC X(04).
000810
000820 LINKAGE SECTION.
000830 01  DATE-DIFF-REC.
000840     05  DD-CHECK-IN-DATE            PIC 9(8).
000850     05  DD-CI-DATE-R REDEFINES DD-CHECK-IN-DATE.
000860         10  DD-CI-CCYY              PIC 9(4).
000870         10  DD-CI-MM                PIC 9(2).
000880         10  DD-CI-DD                PIC 9(2).
000890     05  DD-CHECK-OUT-DATE           PIC 9(8).
000900     05  DD-CO-DATE-R REDEFINES DD-CHECK-OUT-DATE.
000910         10  DD-CO-CCYY              PIC 9(4).
000920         10  DD-CO-MM                PIC 9(2).
000930         10  DD-CO-DD                PIC 9(2).
000940     05  DD-NBR-NIGHTS               PIC S9(4) COMP.
000950     05  FILLER                      PIC X(04).
000960
000970 01  RETURN-CD                       PIC S9(4) COMP.
000980
000990 PROCEDURE DIVISION USING DATE-DIFF-REC, RETURN-CD.
001000 000-MAINLINE.
001010     MOVE ZERO TO RETURN-CD.
001020     IF DD-CHECK-OUT-DATE NOT GREATER THAN DD-CHECK-IN-DATE
001030         MOVE -1 TO RETURN-CD
001040         GOBACK.
001050
001060     MOVE DD-CHECK-IN-DATE TO WS-WORK-DATE-VAL.
001070     PERFORM 100-CALC-ABS-DAYS THRU 100-EXIT.
001080     MOVE WS-WORK-ABS-DAYS TO WS-CI-ABS-DAYS.
001090
001100     MOVE DD-CHECK-OUT-DATE TO WS-WORK-DATE-VAL.
001110     PERFORM 100-CALC-ABS-DAYS THRU 100-EXIT.
001120     MOVE WS-WORK-ABS-DAYS TO WS-CO-ABS-DAYS.
001130
001140     COMPUTE DD-NBR-NIGHTS = WS-CO-ABS-DAYS - WS-CI-ABS-DAYS.
001150     GOBACK.
001160
001170****** SEE 08/30/91 REMARKS - PROLEPTIC GREGORIAN DAY NUMBER
001180 100-CALC-ABS-DAYS.
001190     MOVE WS-WORK-CCYY TO WS-CALC-YEAR.
001200     MOVE WS-WORK-MM   TO WS-CALC-MONTH.
001210     IF WS-WORK-MM > 2
001220         GO TO 110-CALC-FORMULA.
001230     COMPUTE WS-CALC-YEAR  = WS-WORK-CCYY - 1.
001240     COMPUTE WS-CALC-MONTH = WS-WORK-MM + 12.
001250 110-CALC-FORMULA.
001260     COMPUTE WS-CALC-TERM1 = (153 * (WS-CALC-MONTH - 3) + 2) / 5.
001270     COMPUTE WS-CALC-CENT-DIV  = WS-CALC-YEAR / 100.
001280     COMPUTE WS-CALC-QUAD-DIV  = WS-CALC-YEAR / 4.
001290     COMPUTE WS-CALC-4CENT-DIV = WS-CALC-YEAR / 400.
001300     COMPUTE WS-WORK-ABS-DAYS =
001310         WS-WORK-DD + WS-CALC-TERM1 + (365 * WS-CALC-YEAR)
001320         + WS-CALC-QUAD-DIV - WS-CALC-CENT-DIV
001330         + WS-CALC-4CENT-DIV - 32045.
001340 100-EXIT.
001350     EXIT.
