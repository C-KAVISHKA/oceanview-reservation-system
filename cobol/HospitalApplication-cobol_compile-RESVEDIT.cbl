000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  RESVEDIT.
000030 AUTHOR. R. DUBOIS.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 03/14/89.
000060 DATE-COMPILED. 03/14/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM EDITS THE DAILY RESERVATION MASTER FEED
000130*          PRODUCED BY THE FRONT DESK BOOKING SCREENS.
000140*
000150*          IT CONTAINS ONE RECORD FOR EVERY GUEST BOOKING TAKEN
000160*          SINCE THE LAST RUN.
000170*
000180*          THE PROGRAM LOADS THE ENTIRE FEED INTO A WORKING
000190*          STORAGE TABLE FIRST SO EACH RESERVATION CAN BE CHECKED
000200*          FOR A DOUBLE-BOOKING AGAINST EVERY OTHER RESERVATION
000210*          OF THE SAME ROOM TYPE - A SEQUENTIAL FILE CANNOT BE
000220*          COMPARED AGAINST ITSELF ANY OTHER WAY WITHOUT A SORT
000230*          STEP, AND THIS SHOP HAS NEVER SORTED THE RESERVATION
000240*          FEED.  EACH RECORD IS THEN EDITED AGAINST THE USUAL
000250*          CRITERIA AND EITHER PASSED ALONG TO RESVBILL OR
000260*          KICKED OUT TO THE ERROR FILE WITH A REASON CODE.
000270*
000280******************************************************************
000290
000300         INPUT FILE              -   DDS0002.RESVIN
000310
000320         OUTPUT FILE PRODUCED    -   DDS0002.RESVOK
000330
000340         INPUT ERROR FILE PRODUCED -  DDS0002.RESVERR
000350
000360         DUMP FILE               -   SYSOUT
000370
000380******************************************************************
000390* CHANGE LOG
000400*-----------------------------------------------------------------
000410* 03/14/89  RSD  ORIGINAL PROGRAM - RESERVATION SUITE R1.0,       031489RS
000420*                ADAPTED FROM THE OLD DAILY CHARGES EDIT SHELL
000430* 08/30/91  RSD  ADDED ROOM TYPE EDIT FOR SUITE/DELUXE CLASSES    083091RS
000440*                OPENED IN THE EAST WING
000450* 04/11/94  KTM  ADDED THE RESIDENT RESERVATION TABLE AND THE     041194KT
000460*                DOUBLE-BOOKING SCAN - FRONT DESK WAS TAKING
000470*                TWO BOOKINGS FOR THE SAME ROOM (TICKET RES-0061)
000480* 11/09/98  RSD  Y2K REVIEW - CHECK-IN/CHECK-OUT DATES ALREADY    110998RS
000490*                CARRY 4-DIGIT YEAR ON THE INCOMING FEED, NO
000500*                PACKED 2-DIGIT YEAR FIELDS ANYWHERE IN HERE
000510* 03/02/99  RSD  SWITCHED THE RUN-DATE ACCEPT TO THE 4-DIGIT      030299RS
000520*                YEAR FORM AHEAD OF THE 01/01/2000 CUTOVER
000530* 06/02/03  PMV  ADDED THE @ SIGN CHECK ON GUEST EMAIL - HOME     060203PM
000540*                OFFICE STARTED REJECTING BILLING RUNS WITH
000550*                UNUSABLE EMAIL ADDRESSES (TICKET RES-0117)
000560* 01/17/07  PMV  BLANK STATUS ON THE INCOMING FEED NOW DEFAULTS   011707PM
000570*                TO PENDING INSTEAD OF FALLING OUT AS AN ERROR -
000580*                FRONT DESK SCREEN STOPPED FORCING THE FIELD
000590* 03/11/09  PMV  CONTACT NUMBER EDIT WAS ONLY CHECKING THE       0031109PM
000600*                TRIMMED LENGTH - A ROW OF ALL LETTERS SAILED
000610*                THROUGH AND BLEW UP THE STATEMENT PRINT AT THE
000620*                FRONT DESK.  ADDED THE R041 CHARACTER-CLASS
000630*                EDIT BELOW (TICKET RES-0201)
000640******************************************************************
000650
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-390.
000690 OBJECT-COMPUTER. IBM-390.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS WS-CONTACT-NBR-CLASS IS "0" THRU "9", "+", "-",
000730         "(", ")", " ".
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT SYSOUT
000770     ASSIGN TO UT-S-SYSOUT
000780       ORGANIZATION IS SEQUENTIAL.
000790
000800     SELECT RESVIN
000810     ASSIGN TO UT-S-RESVIN
000820       ACCESS MODE IS SEQUENTIAL
000830       FILE STATUS IS OFCODE.
000840
000850     SELECT RESVOUT
000860     ASSIGN TO UT-S-RESVOK
000870       ACCESS MODE IS SEQUENTIAL
000880       FILE STATUS IS OFCODE.
000890
000900     SELECT RESVERR
000910     ASSIGN TO UT-S-RESVERR
000920       ACCESS MODE IS SEQUENTIAL
000930       FILE STATUS IS OFCODE.
000940
000950 DATA DIVISION.
000960 FILE SECTION.
000970 FD  SYSOUT
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 130 CHARACTERS
001010     BLOCK CONTAINS 0 RECORDS
001020     DATA RECORD IS SYSOUT-REC.
001030 01  SYSOUT-REC                      PIC X(130).
001040
001050 FD  RESVIN
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 176 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS RESV-IN-REC.
001110 01  RESV-IN-REC                     PIC X(176).
001120
001130****** GENERIC 176-BYTE RECORD - CARRIES EITHER A RESERVATION-REC
001140****** DETAIL ROW OR THE END-OF-FILE TRAILER, SEE 999-CLEANUP
001150 FD  RESVOUT
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 176 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS RESV-OUT-REC.
001210 01  RESV-OUT-REC                    PIC X(176).
001220
001230 FD  RESVERR
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 72 CHARACTERS
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS RESV-ERR-REC.
001290 01  RESV-ERR-REC.
001300     05  ERR-RESV-ID                 PIC 9(8).
001310     05  ERR-CODE                    PIC X(4).
001320     05  ERR-MESSAGE                 PIC X(60).
001330
001340 WORKING-STORAGE SECTION.
001350
001360 COPY RESVMSTR.
001370
001380****** RESIDENT TABLE - WHOLE FEED, LOADED ONCE - SEE 04/11/94
001390****** CHANGE LOG ENTRY.  BUMP WS-TABLE-MAX IF THE FRONT DESK
001400****** EVER PUSHES MORE THAN 2000 BOOKINGS THROUGH ONE RUN.
001410 01  WS-RESV-TABLE.
001420     05  WS-RESV-TAB-ENTRY OCCURS 2000 TIMES
001430                           INDEXED BY WS-TAB-NDX.
001440         10  WS-TAB-RESV-ID          PIC 9(8).
001450         10  WS-TAB-GUEST-NAME       PIC X(30).
001460         10  WS-TAB-ADDRESS          PIC X(40).
001470         10  WS-TAB-CONTACT-NBR      PIC X(20).
001480         10  WS-TAB-EMAIL            PIC X(30).
001490         10  WS-TAB-ROOM-TYPE        PIC X(6).
001500         10  WS-TAB-CHECK-IN-DATE    PIC 9(8).
001510         10  WS-TAB-CHECK-OUT-DATE   PIC 9(8).
001520         10  WS-TAB-NBR-OF-GUESTS    PIC 9(2).
001530         10  WS-TAB-STATUS           PIC X(10).
001540         10  WS-TAB-TOTAL-AMOUNT     PIC S9(8)V99.
001550         10  FILLER                  PIC X(04).
001560
001570 01  WS-DATE-FIELDS.
001580     05  WS-RUN-DATE                 PIC 9(8).
001590     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001600         10  WS-RUN-CCYY             PIC 9(4).
001610         10  WS-RUN-MM               PIC 9(2).
001620         10  WS-RUN-DD               PIC 9(2).
001630     05  FILLER                      PIC X(04).
001640
001650****** END-OF-FEED TRAILER MOVED ONTO THE GENERIC RESVOUT RECORD
001660****** WHEN THE FILE CLOSES - RESVBILL READS IT BACK FOR THE
001670****** READ/REJECTED COUNTS ON THE FINAL TOTALS LINE
001680 01  WS-TRAILER-REC.
001690     05  TR-RESV-ID                  PIC 9(8) VALUE 99999999.
001700     05  TR-READ-COUNT               PIC 9(9).
001710     05  TR-REJECT-COUNT             PIC 9(9).
001720     05  FILLER                      PIC X(150).
001730
001740 01  WS-ERR-HOLD-AREA.
001750     05  ERR-CODE-HOLD               PIC X(4).
001760     05  ERR-MSG-HOLD                PIC X(60).
001770     05  FILLER                      PIC X(04).
001780
001790 01  FILE-STATUS-CODES.
001800     05  OFCODE                      PIC X(2).
001810         88 CODE-WRITE       VALUE SPACES.
001820     05  FILLER                      PIC X(02).
001830
001840 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001850     05 RECORDS-WRITTEN          PIC 9(7) COMP.
001860     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
001870     05 RECORDS-READ             PIC 9(9) COMP.
001880     05 WS-TABLE-ROWS            PIC 9(4) COMP VALUE ZERO.
001890     05 WS-TABLE-MAX             PIC 9(4) COMP VALUE 2000.
001900     05 WS-TAB-IDX               PIC 9(4) COMP.
001910     05 WS-CMP-IDX               PIC 9(4) COMP.
001920     05 WS-AT-COUNT              PIC 9(2) COMP.
001930     05 FILLER                  PIC X(02).
001940
001950 01  MISC-WS-FLDS.
001960     05 WS-NAME-LTH               PIC S9(4) COMP VALUE 0.
001970     05 WS-CONTACT-LTH            PIC S9(4) COMP VALUE 0.
001980     05 WS-LTH-CALL-FLD           PIC X(100) VALUE SPACES.
001990     05 FILLER                    PIC X(04).
002000
002010 01  FLAGS-AND-SWITCHES.
002020     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
002030         88 NO-MORE-DATA VALUE "N".
002040     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
002050         88 RECORD-ERROR-FOUND VALUE "Y".
002060         88 VALID-RECORD  VALUE "N".
002070     05 OVERLAP-FOUND-SW         PIC X(01) VALUE "N".
002080         88 OVERLAP-FOUND VALUE "Y".
002090         88 NO-OVERLAP    VALUE "N".
002100     05 FILLER                  PIC X(02).
002110
002120 COPY ABENDCTL.
002130
002140 PROCEDURE DIVISION.
002150 0000-DRIVER.
002160     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002170     PERFORM 100-MAINLINE THRU 100-EXIT
002180         VARYING WS-TAB-IDX FROM 1 BY 1
002190         UNTIL WS-TAB-IDX > WS-TABLE-ROWS.
002200     PERFORM 999-CLEANUP THRU 999-EXIT.
002210     MOVE +0 TO RETURN-CODE.
002220     GOBACK.
002230
002240 000-HOUSEKEEPING.
002250     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002260     DISPLAY "******** BEGIN JOB RESVEDIT ********".
002270     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002280     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
002290     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002300     PERFORM 050-LOAD-RESERVATION-TABLE THRU 050-EXIT.
002310     IF WS-TABLE-ROWS = ZERO
002320         MOVE "EMPTY RESERVATION MASTER FILE" TO ABEND-REASON
002330         GO TO 1000-ABEND-RTN.
002340 000-EXIT.
002350     EXIT.
002360
002370****** SEE 04/11/94 CHANGE LOG ENTRY - RESIDENT TABLE LOAD
002380 050-LOAD-RESERVATION-TABLE.
002390     MOVE "050-LOAD-RESERVATION-TABLE" TO PARA-NAME.
002400     PERFORM 900-READ-RESVIN THRU 900-EXIT
002410         UNTIL NO-MORE-DATA.
002420 050-EXIT.
002430     EXIT.
002440
002450 100-MAINLINE.
002460     MOVE "100-MAINLINE" TO PARA-NAME.
002470     MOVE "N" TO ERROR-FOUND-SW.
002480     MOVE WS-TAB-RESV-ID(WS-TAB-IDX)        TO RESV-ID.
002490     MOVE WS-TAB-GUEST-NAME(WS-TAB-IDX)     TO RESV-GUEST-NAME.
002500     MOVE WS-TAB-ADDRESS(WS-TAB-IDX)        TO RESV-ADDRESS.
002510     MOVE WS-TAB-CONTACT-NBR(WS-TAB-IDX)    TO RESV-CONTACT-NBR.
002520     MOVE WS-TAB-EMAIL(WS-TAB-IDX)          TO RESV-EMAIL.
002530     MOVE WS-TAB-ROOM-TYPE(WS-TAB-IDX)      TO RESV-ROOM-TYPE.
002540     MOVE WS-TAB-CHECK-IN-DATE(WS-TAB-IDX)  TO RESV-CHECK-IN-DATE.
002550     MOVE WS-TAB-CHECK-OUT-DATE(WS-TAB-IDX) TO
002560                                          RESV-CHECK-OUT-DATE.
002570     MOVE WS-TAB-NBR-OF-GUESTS(WS-TAB-IDX)  TO
002580                                          RESV-NBR-OF-GUESTS.
002590     MOVE WS-TAB-STATUS(WS-TAB-IDX)         TO RESV-STATUS.
002600     MOVE WS-TAB-TOTAL-AMOUNT(WS-TAB-IDX)   TO RESV-TOTAL-AMOUNT.
002610
002620     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
002630
002640     IF RECORD-ERROR-FOUND
002650         ADD +1 TO RECORDS-IN-ERROR
002660         PERFORM 710-WRITE-RESVERR THRU 710-EXIT
002670     ELSE
002680         ADD +1 TO RECORDS-WRITTEN
002690         PERFORM 700-WRITE-RESVOUT THRU 700-EXIT.
002700 100-EXIT.
002710     EXIT.
002720
002730 300-FIELD-EDITS.
002740     MOVE "300-FIELD-EDITS" TO PARA-NAME.
002750     MOVE "N" TO ERROR-FOUND-SW.
002760
002770     IF RESV-ID NOT NUMERIC OR RESV-ID = ZERO
002780         MOVE "R010" TO ERR-CODE-HOLD
002790         MOVE "*** INVALID RESERVATION ID" TO ERR-MSG-HOLD
002800         MOVE "Y" TO ERROR-FOUND-SW
002810         GO TO 300-EXIT.
002820
002830     MOVE RESV-GUEST-NAME TO WS-LTH-CALL-FLD.
002840     CALL "RESVLTH" USING WS-LTH-CALL-FLD, WS-NAME-LTH.
002850     IF WS-NAME-LTH < 2 OR WS-NAME-LTH > 100
002860         MOVE "R020" TO ERR-CODE-HOLD
002870         MOVE "*** GUEST NAME MUST BE 2-100 CHARACTERS" TO
002880              ERR-MSG-HOLD
002890         MOVE "Y" TO ERROR-FOUND-SW
002900         GO TO 300-EXIT.
002910
002920     IF RESV-ADDRESS = SPACES
002930         MOVE "R030" TO ERR-CODE-HOLD
002940         MOVE "*** GUEST ADDRESS IS REQUIRED" TO ERR-MSG-HOLD
002950         MOVE "Y" TO ERROR-FOUND-SW
002960         GO TO 300-EXIT.
002970
002980     MOVE RESV-CONTACT-NBR TO WS-LTH-CALL-FLD.
002990     CALL "RESVLTH" USING WS-LTH-CALL-FLD, WS-CONTACT-LTH.
003000     IF WS-CONTACT-LTH < 7 OR WS-CONTACT-LTH > 20
003010         MOVE "R040" TO ERR-CODE-HOLD
003020         MOVE "*** CONTACT NUMBER MUST BE 7-20 CHARACTERS" TO
003030              ERR-MSG-HOLD
003040         MOVE "Y" TO ERROR-FOUND-SW
003050         GO TO 300-EXIT.
003060
003070****** SEE 03/11/09 CHANGE LOG ENTRY - RES-0201
003080     IF RESV-CONTACT-NBR IS NOT WS-CONTACT-NBR-CLASS
003090         MOVE "R041" TO ERR-CODE-HOLD
003100         MOVE "*** CONTACT NUMBER HAS INVALID CHARACTERS" TO
003110              ERR-MSG-HOLD
003120         MOVE "Y" TO ERROR-FOUND-SW
003130         GO TO 300-EXIT.
003140
003150     IF RESV-EMAIL = SPACES
003160         MOVE "R050" TO ERR-CODE-HOLD
003170         MOVE "*** GUEST EMAIL IS REQUIRED" TO ERR-MSG-HOLD
003180         MOVE "Y" TO ERROR-FOUND-SW
003190         GO TO 300-EXIT.
003200
003210****** SEE 06/02/03 CHANGE LOG ENTRY - RES-0117
003220     MOVE ZERO TO WS-AT-COUNT.
003230     INSPECT RESV-EMAIL TALLYING WS-AT-COUNT FOR ALL "@".
003240     IF WS-AT-COUNT = ZERO
003250         MOVE "R051" TO ERR-CODE-HOLD
003260         MOVE "*** GUEST EMAIL MUST CONTAIN AN @ SIGN" TO
003270              ERR-MSG-HOLD
003280         MOVE "Y" TO ERROR-FOUND-SW
003290         GO TO 300-EXIT.
003300
003310     PERFORM 320-EDIT-ROOM-TYPE THRU 320-EXIT.
003320     IF RECORD-ERROR-FOUND
003330         GO TO 300-EXIT.
003340
003350     PERFORM 330-EDIT-DATES THRU 330-EXIT.
003360     IF RECORD-ERROR-FOUND
003370         GO TO 300-EXIT.
003380
003390     IF RESV-NBR-OF-GUESTS < 1 OR RESV-NBR-OF-GUESTS > 10
003400         MOVE "R080" TO ERR-CODE-HOLD
003410         MOVE "*** NUMBER OF GUESTS MUST BE 1 TO 10" TO
003420              ERR-MSG-HOLD
003430         MOVE "Y" TO ERROR-FOUND-SW
003440         GO TO 300-EXIT.
003450
003460****** SEE 01/17/07 CHANGE LOG ENTRY - BLANK DEFAULTS TO PENDING
003470     PERFORM 340-EDIT-STATUS THRU 340-EXIT.
003480     IF RECORD-ERROR-FOUND
003490         GO TO 300-EXIT.
003500
003510     PERFORM 360-CHECK-DOUBLE-BOOKING THRU 360-EXIT.
003520
003530 300-EXIT.
003540     EXIT.
003550
003560 320-EDIT-ROOM-TYPE.
003570     MOVE "320-EDIT-ROOM-TYPE" TO PARA-NAME.
003580     IF NOT RESV-RM-VALID
003590         MOVE "R060" TO ERR-CODE-HOLD
003600         MOVE "*** INVALID ROOM TYPE CODE" TO ERR-MSG-HOLD
003610         MOVE "Y" TO ERROR-FOUND-SW.
003620 320-EXIT.
003630     EXIT.
003640
003650 330-EDIT-DATES.
003660     MOVE "330-EDIT-DATES" TO PARA-NAME.
003670     IF RESV-CHECK-IN-DATE = ZERO OR RESV-CHECK-OUT-DATE = ZERO
003680         MOVE "R070" TO ERR-CODE-HOLD
003690         MOVE "*** CHECK-IN/CHECK-OUT DATE IS REQUIRED" TO
003700              ERR-MSG-HOLD
003710         MOVE "Y" TO ERROR-FOUND-SW
003720         GO TO 330-EXIT.
003730
003740     IF RESV-CHECK-OUT-DATE NOT > RESV-CHECK-IN-DATE
003750         MOVE "R071" TO ERR-CODE-HOLD
003760         MOVE "*** CHECK-OUT DATE MUST BE AFTER CHECK-IN" TO
003770              ERR-MSG-HOLD
003780         MOVE "Y" TO ERROR-FOUND-SW.
003790 330-EXIT.
003800     EXIT.
003810
003820 340-EDIT-STATUS.
003830     MOVE "340-EDIT-STATUS" TO PARA-NAME.
003840     IF RESV-ST-BLANK
003850         MOVE "PENDING   " TO RESV-STATUS
003860         GO TO 340-EXIT.
003870     IF NOT RESV-ST-VALID
003880         MOVE "R090" TO ERR-CODE-HOLD
003890         MOVE "*** INVALID RESERVATION STATUS" TO ERR-MSG-HOLD
003900         MOVE "Y" TO ERROR-FOUND-SW.
003910 340-EXIT.
003920     EXIT.
003930
003940****** SEE 04/11/94 CHANGE LOG ENTRY - RES-0061
003950 360-CHECK-DOUBLE-BOOKING.
003960     MOVE "360-CHECK-DOUBLE-BOOKING" TO PARA-NAME.
003970     MOVE "N" TO OVERLAP-FOUND-SW.
003980     PERFORM 365-SCAN-TABLE-FOR-OVERLAP THRU 365-EXIT
003990         VARYING WS-CMP-IDX FROM 1 BY 1
004000         UNTIL WS-CMP-IDX > WS-TABLE-ROWS
004010            OR OVERLAP-FOUND.
004020
004030     IF OVERLAP-FOUND
004040         MOVE "R100" TO ERR-CODE-HOLD
004050         MOVE "*** DOUBLE-BOOKED - ROOM TYPE OVERLAPS ANOTHER" TO
004060              ERR-MSG-HOLD
004070         MOVE "Y" TO ERROR-FOUND-SW.
004080 360-EXIT.
004090     EXIT.
004100
004110 365-SCAN-TABLE-FOR-OVERLAP.
004120     IF WS-CMP-IDX = WS-TAB-IDX
004130         GO TO 365-EXIT.
004140     IF WS-TAB-ROOM-TYPE(WS-CMP-IDX) NOT = RESV-ROOM-TYPE
004150         GO TO 365-EXIT.
004160     IF WS-TAB-STATUS(WS-CMP-IDX) NOT = "PENDING   "
004170        AND WS-TAB-STATUS(WS-CMP-IDX) NOT = "CONFIRMED "
004180         GO TO 365-EXIT.
004190     IF WS-TAB-CHECK-OUT-DATE(WS-CMP-IDX) NOT >
004200                                              RESV-CHECK-IN-DATE
004210         GO TO 365-EXIT.
004220     IF WS-TAB-CHECK-IN-DATE(WS-CMP-IDX) NOT <
004230                                             RESV-CHECK-OUT-DATE
004240         GO TO 365-EXIT.
004250     MOVE "Y" TO OVERLAP-FOUND-SW.
004260 365-EXIT.
004270     EXIT.
004280
004290 700-WRITE-RESVOUT.
004300     MOVE "700-WRITE-RESVOUT" TO PARA-NAME.
004310     WRITE RESV-OUT-REC FROM RESERVATION-REC.
004320 700-EXIT.
004330     EXIT.
004340
004350 710-WRITE-RESVERR.
004360     MOVE "710-WRITE-RESVERR" TO PARA-NAME.
004370     MOVE RESV-ID       TO ERR-RESV-ID.
004380     MOVE ERR-CODE-HOLD TO ERR-CODE.
004390     MOVE ERR-MSG-HOLD  TO ERR-MESSAGE.
004400     WRITE RESV-ERR-REC.
004410 710-EXIT.
004420     EXIT.
004430
004440 800-OPEN-FILES.
004450     MOVE "800-OPEN-FILES" TO PARA-NAME.
004460     OPEN INPUT RESVIN.
004470     OPEN OUTPUT RESVOUT, SYSOUT, RESVERR.
004480 800-EXIT.
004490     EXIT.
004500
004510 850-CLOSE-FILES.
004520     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004530     CLOSE RESVIN,
004540           RESVOUT, SYSOUT, RESVERR.
004550 850-EXIT.
004560     EXIT.
004570
004580 900-READ-RESVIN.
004590     MOVE "900-READ-RESVIN" TO PARA-NAME.
004600     READ RESVIN INTO RESERVATION-REC
004610         AT END
004620         MOVE "N" TO MORE-DATA-SW
004630         GO TO 900-EXIT
004640     END-READ.
004650     ADD +1 TO RECORDS-READ.
004660     IF WS-TABLE-ROWS = WS-TABLE-MAX
004670         MOVE "** RESERVATION TABLE FULL - RAISE WS-TABLE-MAX"
004680              TO ABEND-REASON
004690         GO TO 1000-ABEND-RTN.
004700     ADD +1 TO WS-TABLE-ROWS.
004710     MOVE RESV-ID             TO WS-TAB-RESV-ID(WS-TABLE-ROWS).
004720     MOVE RESV-GUEST-NAME     TO
004730                              WS-TAB-GUEST-NAME(WS-TABLE-ROWS).
004740     MOVE RESV-ADDRESS        TO
004750                              WS-TAB-ADDRESS(WS-TABLE-ROWS).
004760     MOVE RESV-CONTACT-NBR    TO
004770                              WS-TAB-CONTACT-NBR(WS-TABLE-ROWS).
004780     MOVE RESV-EMAIL          TO WS-TAB-EMAIL(WS-TABLE-ROWS).
004790     MOVE RESV-ROOM-TYPE      TO
004800                              WS-TAB-ROOM-TYPE(WS-TABLE-ROWS).
004810     MOVE RESV-CHECK-IN-DATE  TO
004820                           WS-TAB-CHECK-IN-DATE(WS-TABLE-ROWS).
004830     MOVE RESV-CHECK-OUT-DATE TO
004840                           WS-TAB-CHECK-OUT-DATE(WS-TABLE-ROWS).
004850     MOVE RESV-NBR-OF-GUESTS  TO
004860                           WS-TAB-NBR-OF-GUESTS(WS-TABLE-ROWS).
004870     IF RESV-ST-BLANK
004880         MOVE "PENDING   " TO WS-TAB-STATUS(WS-TABLE-ROWS)
004890     ELSE
004900         MOVE RESV-STATUS TO WS-TAB-STATUS(WS-TABLE-ROWS).
004910     MOVE RESV-TOTAL-AMOUNT TO
004920                            WS-TAB-TOTAL-AMOUNT(WS-TABLE-ROWS).
004930 900-EXIT.
004940     EXIT.
004950
004960 999-CLEANUP.
004970     MOVE "999-CLEANUP" TO PARA-NAME.
004980     MOVE RECORDS-READ     TO TR-READ-COUNT.
004990     MOVE RECORDS-IN-ERROR TO TR-REJECT-COUNT.
005000     WRITE RESV-OUT-REC FROM WS-TRAILER-REC.
005010
005020     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005030
005040     DISPLAY "** RESERVATIONS READ **".
005050     DISPLAY RECORDS-READ.
005060     DISPLAY "** RESERVATIONS PASSED TO BILLING **".
005070     DISPLAY RECORDS-WRITTEN.
005080     DISPLAY "** RESERVATIONS REJECTED **".
005090     DISPLAY RECORDS-IN-ERROR.
005100     DISPLAY "******** NORMAL END OF JOB RESVEDIT ********".
005110 999-EXIT.
005120     EXIT.
005130
005140 1000-ABEND-RTN.
005150     WRITE SYSOUT-REC FROM ABEND-REC.
005160     DISPLAY "*** ABNORMAL END OF JOB - RESVEDIT ***".
005170     DISPLAY ABEND-REASON.
005180     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005190     DIVIDE ZERO-VAL INTO ONE-VAL.
