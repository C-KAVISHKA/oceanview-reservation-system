000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  RESVBILL.
000030 AUTHOR. R. DUBOIS.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 03/14/89.
000060 DATE-COMPILED. 03/14/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM READS THE EDITED RESERVATION FEED
000130*          PRODUCED BY RESVEDIT AND PRINTS THE DAILY BILLING
000140*          REPORT - ONE DETAIL LINE PER BILLABLE RESERVATION,
000150*          A CONTROL TOTAL LINE FOR EACH ROOM TYPE, AND A FINAL
000160*          TOTALS LINE FOR THE WHOLE RUN.
000170*
000180*          CANCELLED RESERVATIONS PASS THROUGH RESVEDIT CLEAN
000190*          (THEY ARE NOT EDIT ERRORS) BUT THEY DO NOT GET BILLED
000200*          HERE - SKIP THEM AND MOVE ON.
000210*
000220******************************************************************
000230
000240         INPUT FILE               -  DDS0002.RESVOK
000250
000260         OUTPUT REPORT PRODUCED   -  DDS0002.RESVRPT
000270
000280         DUMP FILE                -  SYSOUT
000290
000300******************************************************************
000310* CHANGE LOG
000320*-----------------------------------------------------------------
000330* 03/14/89  RSD  ORIGINAL PROGRAM - RESERVATION SUITE R1.0,       031489RS
000340*                ADAPTED FROM THE OLD DAILY PATIENT LIST SHELL
000350* 08/30/91  RSD  ADDED SUITE/DELUXE TO THE ROOM RATE TABLE FOR    083091RS
000360*                THE EAST WING OPENING
000370* 04/11/94  KTM  ROOM RATE TABLE NOW SEARCHED INSTEAD OF A        041194KT
000380*                4-WAY IF LADDER - EASIER TO ADD A ROOM CLASS
000390* 09/02/95  KTM  ADDED PER-ROOM-TYPE CONTROL TOTAL LINES AT       090295KT
000400*                HOME OFFICE'S REQUEST (TICKET RES-0074)
000410* 11/09/98  RSD  Y2K REVIEW - REPORT HEADING DATE ALREADY PULLS   110998RS
000420*                A 4-DIGIT YEAR OFF THE RUN-DATE FIELD
000430* 03/02/99  RSD  SWITCHED THE RUN-DATE ACCEPT TO THE 4-DIGIT      030299RS
000440*                YEAR FORM AHEAD OF THE 01/01/2000 CUTOVER
000450* 06/02/03  PMV  SKIP CANCELLED RESERVATIONS INSTEAD OF BILLING   060203PM
000460*                THEM AT ZERO - HOME OFFICE COMPLAINED THE OLD
000470*                REPORT WAS FULL OF ZERO-DOLLAR LINES
000480* 01/17/07  PMV  FINAL TOTALS LINE NOW SHOWS RESVEDIT'S READ AND  011707PM
000490*                REJECTED COUNTS OFF THE FEED TRAILER RECORD
000500* 03/11/09  PMV  NIGHTS WAS BEING COMPUTED BY SUBTRACTING THE     031109PM
000510*                RAW CCYYMMDD FIGURES - CAME OUT RIGHT ONLY
000520*                WHEN BOTH DATES FELL IN THE SAME MONTH.  A
000530*                STAY CROSSING A MONTH END WAS SHORTING THE
000540*                SUBTOTAL/SVC CHG/TAX ON THE BILL AND ON THE
000550*                ROOM-TYPE CONTROL TOTALS.  NOW CALLS RESVDDIF
000560*                FOR A TRUE CALENDAR-DAY DIFFERENCE (TICKET
000570*                RES-0201)
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS NEXT-PAGE.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT SYSOUT
000690     ASSIGN TO UT-S-SYSOUT
000700       ORGANIZATION IS SEQUENTIAL.
000710
000720     SELECT RESVOK
000730     ASSIGN TO UT-S-RESVOK
000740       ACCESS MODE IS SEQUENTIAL
000750       FILE STATUS IS OFCODE.
000760
000770     SELECT RESVRPT
000780     ASSIGN TO UT-S-RESVRPT
000790       ACCESS MODE IS SEQUENTIAL
000800       FILE STATUS IS OFCODE.
000810
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  SYSOUT
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 130 CHARACTERS
000880     BLOCK CONTAINS 0 RECORDS
000890     DATA RECORD IS SYSOUT-REC.
000900 01  SYSOUT-REC                      PIC X(130).
000910
000920****** GENERIC 176-BYTE RECORD - CARRIES EITHER A RESERVATION-REC
000930****** DETAIL ROW OR THE TRAILER RESVEDIT WROTE AT END-OF-FEED
000940 FD  RESVOK
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 176 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000990     DATA RECORD IS RESV-OK-REC.
001000 01  RESV-OK-REC                     PIC X(176).
001010
001020 FD  RESVRPT
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 132 CHARACTERS
001060     BLOCK CONTAINS 0 RECORDS
001070     DATA RECORD IS RPT-REC.
001080 01  RPT-REC                         PIC X(132).
001090
001100 WORKING-STORAGE SECTION.
001110
001120 COPY RESVMSTR.
001130
001140 01  WS-DATE-FIELDS.
001150     05  WS-RUN-DATE                 PIC 9(8).
001160     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001170         10  WS-RUN-CCYY             PIC 9(4).
001180         10  WS-RUN-MM               PIC 9(2).
001190         10  WS-RUN-DD               PIC 9(2).
001200     05  FILLER                      PIC X(04).
001210
001220****** END-OF-FEED TRAILER RESVEDIT WROTE - SEE 01/17/07 CHANGE
001230 01  WS-TRAILER-REC.
001240     05  TR-RESV-ID                  PIC 9(8).
001250     05  TR-READ-COUNT               PIC 9(9).
001260     05  TR-REJECT-COUNT             PIC 9(9).
001270     05  FILLER                      PIC X(150).
001280
001290****** ROOM RATE TABLE - SEE 04/11/94 CHANGE LOG ENTRY.  LOADED
001300****** FROM VALUE CLAUSES BELOW, THEN SEARCHED BY ROOM TYPE -
001310****** ADD A ROW HERE IF THE HOTEL EVER OPENS A NEW ROOM CLASS.
001320 01  WS-ROOM-RATE-VALUES.
001330     05  FILLER                  PIC X(14) VALUE
001340             "SINGLE 0010000".
001350     05  FILLER                  PIC X(14) VALUE
001360             "DOUBLE 0015000".
001370     05  FILLER                  PIC X(14) VALUE
001380             "SUITE  0025000".
001390     05  FILLER                  PIC X(14) VALUE
001400             "DELUXE 0040000".
001410
001420 01  WS-ROOM-RATE-TABLE REDEFINES WS-ROOM-RATE-VALUES.
001430     05  WS-RATE-ENTRY OCCURS 4 TIMES INDEXED BY WS-RATE-NDX.
001440         10  WS-RATE-ROOM-TYPE       PIC X(6).
001450         10  FILLER                  PIC X(1).
001460         10  WS-RATE-AMT             PIC 9(5)V99.
001470
001480****** PER-ROOM-TYPE CONTROL TOTALS - SEE 09/02/95 CHANGE LOG
001490****** ENTRY (TICKET RES-0074)
001500 01  WS-ROOM-TYPE-TOTALS.
001510     05  WS-RTT-ENTRY OCCURS 4 TIMES INDEXED BY WS-RTT-NDX.
001520         10  WS-RTT-ROOM-TYPE        PIC X(6).
001530         10  WS-RTT-COUNT            PIC 9(5) COMP.
001540         10  WS-RTT-REVENUE          PIC S9(8)V99 COMP-3.
001550         10  FILLER                  PIC X(04).
001560
001570 01  WS-GRAND-TOTALS.
001580     05  WS-GT-BILLED-COUNT          PIC 9(7) COMP.
001590     05  WS-GT-REVENUE               PIC S9(9)V99 COMP-3.
001600     05  WS-GT-REVENUE-R REDEFINES WS-GT-REVENUE.
001610         10  WS-GT-REVENUE-DOLLARS   PIC S9(9).
001620         10  WS-GT-REVENUE-CENTS     PIC 99.
001630
001640****** SEE 03/11/09 CHANGE LOG ENTRY - RES-0201.  LOCAL COPY OF
001650****** RESVDDIF'S LINKAGE RECORD - CALLED TWICE PER RESERVATION
001660****** IS NOT NEEDED HERE, ONE ROUND TRIP DOES BOTH DATES.
001670 01  WS-DATE-DIFF-REC.
001680     05  DD-CHECK-IN-DATE            PIC 9(8).
001690     05  DD-CI-DATE-R REDEFINES DD-CHECK-IN-DATE.
001700         10  DD-CI-CCYY              PIC 9(4).
001710         10  DD-CI-MM                PIC 9(2).
001720         10  DD-CI-DD                PIC 9(2).
001730     05  DD-CHECK-OUT-DATE           PIC 9(8).
001740     05  DD-CO-DATE-R REDEFINES DD-CHECK-OUT-DATE.
001750         10  DD-CO-CCYY              PIC 9(4).
001760         10  DD-CO-MM                PIC 9(2).
001770         10  DD-CO-DD                PIC 9(2).
001780     05  DD-NBR-NIGHTS               PIC S9(4) COMP.
001790     05  FILLER                      PIC X(04).
001800
001810 01  WS-BILL-CALC-REC.
001820     05  BC-ROOM-TYPE                PIC X(6).
001830     05  BC-NBR-NIGHTS               PIC S9(4) COMP.
001840     05  BC-RATE-PER-NIGHT           PIC S9(5)V99 COMP-3.
001850     05  BC-SUBTOTAL                 PIC S9(8)V99 COMP-3.
001860     05  BC-SVC-CHARGE-PCT           PIC 9(2) COMP-3 VALUE 5.
001870     05  BC-SVC-CHARGE               PIC S9(8)V99 COMP-3.
001880     05  BC-TAX-PCT                  PIC 9(2) COMP-3 VALUE 8.
001890     05  BC-TAX                      PIC S9(8)V99 COMP-3.
001900     05  BC-GRAND-TOTAL              PIC S9(8)V99 COMP-3.
001910     05  FILLER                      PIC X(4).
001920
001930 01  WS-HDR-REC.
001940     05  FILLER                  PIC X(1) VALUE " ".
001950     05  HDR-DATE.
001960         10  HDR-CCYY            PIC 9(4).
001970         10  DASH-1              PIC X(1) VALUE "-".
001980         10  HDR-MM              PIC 9(2).
001990         10  DASH-2              PIC X(1) VALUE "-".
002000         10  HDR-DD              PIC 9(2).
002010     05  FILLER                  PIC X(10) VALUE SPACE.
002020     05  FILLER                  PIC X(48) VALUE
002030             "OCEANVIEW HOTEL - DAILY RESERVATION BILLING RPT".
002040     05  FILLER                  PIC X(24) VALUE
002050             "PAGE NUMBER:" JUSTIFIED RIGHT.
002060     05  PAGE-NBR-O              PIC ZZ9.
002070     05  FILLER                  PIC X(23) VALUE SPACES.
002080
002090 01  WS-COLM-HDR-REC.
002100     05  FILLER            PIC X(9)  VALUE "RESV-ID".
002110     05  FILLER            PIC X(20) VALUE "GUEST NAME".
002120     05  FILLER            PIC X(8)  VALUE "ROOM".
002130     05  FILLER            PIC X(9)  VALUE "NIGHTS".
002140     05  FILLER            PIC X(13) VALUE "RATE/NIGHT".
002150     05  FILLER            PIC X(13) VALUE "SUBTOTAL".
002160     05  FILLER            PIC X(11) VALUE "SVC CHG".
002170     05  FILLER            PIC X(9)  VALUE "TAX".
002180     05  FILLER            PIC X(13) VALUE "GRAND TOTAL".
002190     05  FILLER            PIC X(27) VALUE SPACES.
002200
002210 01  WS-BILL-DETAIL-LINE.
002220     05  BDL-RESV-ID-O               PIC 9(8).
002230     05  FILLER                      PIC X(1) VALUE SPACES.
002240     05  BDL-GUEST-NAME-O            PIC X(20).
002250     05  BDL-ROOM-TYPE-O             PIC X(8).
002260     05  BDL-NIGHTS-O                PIC ZZ9.
002270     05  FILLER                      PIC X(6) VALUE SPACES.
002280     05  BDL-RATE-O                  PIC $$$,$$9.99.
002290     05  FILLER                      PIC X(2) VALUE SPACES.
002300     05  BDL-SUBTOTAL-O              PIC $$$,$$9.99.
002310     05  FILLER                      PIC X(2) VALUE SPACES.
002320     05  BDL-SVC-CHARGE-O            PIC $$,$$9.99.
002330     05  FILLER                      PIC X(2) VALUE SPACES.
002340     05  BDL-TAX-O                   PIC $$,$$9.99.
002350     05  FILLER                      PIC X(2) VALUE SPACES.
002360     05  BDL-GRAND-TOTAL-O           PIC $$$,$$9.99.
002370     05  FILLER                      PIC X(10) VALUE SPACES.
002380
002390 01  WS-RTT-HDR.
002400     05  FILLER     PIC X(132)
002410               VALUE "ROOM TYPE CONTROL TOTALS:".
002420
002430 01  WS-RTT-RPT-REC.
002440     05  FILLER                      PIC X(3) VALUE SPACES.
002450     05  FILLER                      PIC X(11) VALUE "ROOM TYPE:".
002460     05  RTT-ROOM-TYPE-O             PIC X(8).
002470     05  FILLER                      PIC X(18) VALUE
002480             "  RESERVATIONS:".
002490     05  RTT-COUNT-O                 PIC ZZ,ZZ9.
002500     05  FILLER                      PIC X(12) VALUE
002510             "  REVENUE:".
002520     05  RTT-REVENUE-O               PIC $$$,$$$,$$9.99.
002530     05  FILLER                      PIC X(53) VALUE SPACES.
002540
002550 01  WS-FINAL-TOTALS-HDR.
002560     05  FILLER     PIC X(132)
002570               VALUE "FINAL TOTALS FOR THIS RUN:".
002580
002590 01  WS-FINAL-TOTALS-REC.
002600     05  FILLER                      PIC X(3) VALUE SPACES.
002610     05  FILLER                      PIC X(16) VALUE
002620             "RESERVATIONS READ:".
002630     05  FTR-READ-O                  PIC ZZ,ZZ9.
002640     05  FILLER                      PIC X(12) VALUE
002650             "  REJECTED:".
002660     05  FTR-REJECT-O                PIC ZZ,ZZ9.
002670     05  FILLER                      PIC X(9) VALUE
002680             "  BILLED:".
002690     05  FTR-BILLED-O                PIC ZZ,ZZ9.
002700     05  FILLER                      PIC X(18) VALUE
002710             "  TOTAL REVENUE:".
002720     05  FTR-REVENUE-O               PIC $$$,$$$,$$9.99.
002730     05  FILLER                      PIC X(33) VALUE SPACES.
002740
002750 01  WS-BLANK-LINE.
002760     05  FILLER     PIC X(132) VALUE SPACES.
002770
002780 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002790     05 RECORDS-READ             PIC 9(7) COMP.
002800     05 WS-LINES                 PIC 9(2) COMP VALUE 99.
002810     05 WS-PAGES                 PIC 9(3) COMP VALUE 1.
002820     05 FILLER                  PIC X(02).
002830
002840 01  MISC-WS-FLDS.
002850     05 RETURN-CD                PIC S9(4) COMP VALUE 0.
002860     05 FILLER                    PIC X(04).
002870
002880 01  FILE-STATUS-CODES.
002890     05  OFCODE                      PIC X(2).
002900         88 CODE-WRITE       VALUE SPACES.
002910     05  FILLER                      PIC X(02).
002920
002930 01  FLAGS-AND-SWITCHES.
002940     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
002950         88 NO-MORE-DATA VALUE "N".
002960 05 FILLER                  PIC X(02).
002970
002980 COPY ABENDCTL.
002990
003000 PROCEDURE DIVISION.
003010     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003020     PERFORM 100-MAINLINE THRU 100-EXIT
003030         UNTIL NO-MORE-DATA OR RESV-ID-IS-TRAILER.
003040     PERFORM 999-CLEANUP THRU 999-EXIT.
003050     MOVE +0 TO RETURN-CODE.
003060     GOBACK.
003070
003080 000-HOUSEKEEPING.
003090     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003100     DISPLAY "******** BEGIN JOB RESVBILL ********".
003110     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003120     MOVE WS-RUN-CCYY TO HDR-CCYY.
003130     MOVE WS-RUN-MM   TO HDR-MM.
003140     MOVE WS-RUN-DD   TO HDR-DD.
003150
003160     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
003170                WS-GRAND-TOTALS,
003180                WS-ROOM-TYPE-TOTALS.
003190     MOVE +99 TO WS-LINES.
003200
003210     MOVE "SINGLE" TO WS-RTT-ROOM-TYPE(1).
003220     MOVE "DOUBLE" TO WS-RTT-ROOM-TYPE(2).
003230     MOVE "SUITE " TO WS-RTT-ROOM-TYPE(3).
003240     MOVE "DELUXE" TO WS-RTT-ROOM-TYPE(4).
003250
003260     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003270     PERFORM 900-READ-RESVOK THRU 900-EXIT.
003280     IF NO-MORE-DATA
003290         MOVE "EMPTY RESERVATION FEED FROM RESVEDIT" TO
003300              ABEND-REASON
003310         GO TO 1000-ABEND-RTN.
003320 000-EXIT.
003330     EXIT.
003340
003350 100-MAINLINE.
003360     MOVE "100-MAINLINE" TO PARA-NAME.
003370     PERFORM 200-PROCESS-RESERVATION THRU 200-EXIT.
003380     PERFORM 900-READ-RESVOK THRU 900-EXIT.
003390 100-EXIT.
003400     EXIT.
003410
003420****** SEE 06/02/03 CHANGE LOG ENTRY - SKIP CANCELLED
003430 200-PROCESS-RESERVATION.
003440     MOVE "200-PROCESS-RESERVATION" TO PARA-NAME.
003450     IF RESV-ST-CANCELLED
003460         GO TO 200-EXIT.
003470
003480     IF WS-LINES > 45
003490         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
003500
003510     MOVE RESV-ROOM-TYPE TO BC-ROOM-TYPE.
003520     SET WS-RATE-NDX TO 1.
003530     SEARCH WS-RATE-ENTRY
003540         AT END
003550             MOVE ZERO TO BC-RATE-PER-NIGHT
003560         WHEN WS-RATE-ROOM-TYPE(WS-RATE-NDX) = RESV-ROOM-TYPE
003570             MOVE WS-RATE-AMT(WS-RATE-NDX) TO BC-RATE-PER-NIGHT.
003580
003590****** SEE 03/11/09 CHANGE LOG ENTRY - RES-0201
003600     MOVE RESV-CHECK-IN-DATE  TO DD-CHECK-IN-DATE.
003610     MOVE RESV-CHECK-OUT-DATE TO DD-CHECK-OUT-DATE.
003620     CALL "RESVDDIF" USING WS-DATE-DIFF-REC, RETURN-CD.
003630     IF RETURN-CD NOT = ZERO
003640         GO TO 200-EXIT.
003650     MOVE DD-NBR-NIGHTS TO BC-NBR-NIGHTS.
003660
003670     CALL "BILLCALC" USING WS-BILL-CALC-REC, RETURN-CD.
003680     IF RETURN-CD NOT = ZERO
003690         GO TO 200-EXIT.
003700
003710     PERFORM 750-WRITE-BILL-DETAIL THRU 750-EXIT.
003720
003730     ADD +1 TO WS-GT-BILLED-COUNT.
003740     ADD BC-GRAND-TOTAL TO WS-GT-REVENUE.
003750
003760     PERFORM 250-UPDATE-ROOM-TYPE-TOTAL THRU 250-EXIT.
003770 200-EXIT.
003780     EXIT.
003790
003800 250-UPDATE-ROOM-TYPE-TOTAL.
003810     MOVE "250-UPDATE-ROOM-TYPE-TOTAL" TO PARA-NAME.
003820     SET WS-RTT-NDX TO 1.
003830     SEARCH WS-RTT-ENTRY
003840         AT END
003850             CONTINUE
003860         WHEN WS-RTT-ROOM-TYPE(WS-RTT-NDX) = RESV-ROOM-TYPE
003870             ADD +1 TO WS-RTT-COUNT(WS-RTT-NDX)
003880             ADD BC-GRAND-TOTAL TO WS-RTT-REVENUE(WS-RTT-NDX).
003890 250-EXIT.
003900     EXIT.
003910
003920 600-PAGE-BREAK.
003930     MOVE "600-PAGE-BREAK" TO PARA-NAME.
003940     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
003950     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
003960 600-EXIT.
003970     EXIT.
003980
003990 700-WRITE-PAGE-HDR.
004000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
004010     MOVE WS-PAGES TO PAGE-NBR-O.
004020     WRITE RPT-REC FROM WS-HDR-REC
004030         AFTER ADVANCING NEXT-PAGE.
004040     ADD +1 TO WS-PAGES.
004050     MOVE ZERO TO WS-LINES.
004060 700-EXIT.
004070     EXIT.
004080
004090 720-WRITE-COLM-HDR.
004100     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
004110     WRITE RPT-REC FROM WS-BLANK-LINE
004120         AFTER ADVANCING 1 LINE.
004130     WRITE RPT-REC FROM WS-COLM-HDR-REC
004140         AFTER ADVANCING 1 LINE.
004150     WRITE RPT-REC FROM WS-BLANK-LINE
004160         AFTER ADVANCING 1 LINE.
004170     ADD +3 TO WS-LINES.
004180 720-EXIT.
004190     EXIT.
004200
004210 750-WRITE-BILL-DETAIL.
004220     MOVE "750-WRITE-BILL-DETAIL" TO PARA-NAME.
004230     MOVE RESV-ID          TO BDL-RESV-ID-O.
004240     MOVE RESV-GUEST-NAME  TO BDL-GUEST-NAME-O.
004250     MOVE RESV-ROOM-TYPE   TO BDL-ROOM-TYPE-O.
004260     MOVE BC-NBR-NIGHTS    TO BDL-NIGHTS-O.
004270     MOVE BC-RATE-PER-NIGHT TO BDL-RATE-O.
004280     MOVE BC-SUBTOTAL      TO BDL-SUBTOTAL-O.
004290     MOVE BC-SVC-CHARGE    TO BDL-SVC-CHARGE-O.
004300     MOVE BC-TAX           TO BDL-TAX-O.
004310     MOVE BC-GRAND-TOTAL   TO BDL-GRAND-TOTAL-O.
004320     WRITE RPT-REC FROM WS-BILL-DETAIL-LINE
004330         AFTER ADVANCING 1 LINE.
004340     ADD +1 TO WS-LINES.
004350 750-EXIT.
004360     EXIT.
004370
004380 800-OPEN-FILES.
004390     MOVE "800-OPEN-FILES" TO PARA-NAME.
004400     OPEN INPUT RESVOK.
004410     OPEN OUTPUT RESVRPT, SYSOUT.
004420 800-EXIT.
004430     EXIT.
004440
004450 850-CLOSE-FILES.
004460     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004470     CLOSE RESVOK,
004480           RESVRPT, SYSOUT.
004490 850-EXIT.
004500     EXIT.
004510
004520 900-READ-RESVOK.
004530     MOVE "900-READ-RESVOK" TO PARA-NAME.
004540     READ RESVOK INTO RESERVATION-REC
004550         AT END
004560         MOVE "N" TO MORE-DATA-SW
004570         GO TO 900-EXIT
004580     END-READ.
004590     IF RESV-ID-IS-TRAILER
004600         MOVE RESERVATION-REC TO WS-TRAILER-REC
004610         GO TO 900-EXIT.
004620     ADD +1 TO RECORDS-READ.
004630 900-EXIT.
004640     EXIT.
004650
004660 950-WRITE-ROOM-TYPE-TOTALS.
004670     MOVE "950-WRITE-ROOM-TYPE-TOTALS" TO PARA-NAME.
004680     WRITE RPT-REC FROM WS-BLANK-LINE
004690         AFTER ADVANCING 1 LINE.
004700     WRITE RPT-REC FROM WS-RTT-HDR
004710         AFTER ADVANCING 1 LINE.
004720     PERFORM 955-WRITE-ONE-ROOM-TYPE THRU 955-EXIT
004730         VARYING WS-RTT-NDX FROM 1 BY 1
004740         UNTIL WS-RTT-NDX > 4.
004750 950-EXIT.
004760     EXIT.
004770
004780 955-WRITE-ONE-ROOM-TYPE.
004790     MOVE WS-RTT-ROOM-TYPE(WS-RTT-NDX) TO RTT-ROOM-TYPE-O.
004800     MOVE WS-RTT-COUNT(WS-RTT-NDX)     TO RTT-COUNT-O.
004810     MOVE WS-RTT-REVENUE(WS-RTT-NDX)   TO RTT-REVENUE-O.
004820     WRITE RPT-REC FROM WS-RTT-RPT-REC
004830         AFTER ADVANCING 1 LINE.
004840 955-EXIT.
004850     EXIT.
004860
004870 960-WRITE-FINAL-TOTALS.
004880     MOVE "960-WRITE-FINAL-TOTALS" TO PARA-NAME.
004890     WRITE RPT-REC FROM WS-BLANK-LINE
004900         AFTER ADVANCING 1 LINE.
004910     WRITE RPT-REC FROM WS-FINAL-TOTALS-HDR
004920         AFTER ADVANCING 1 LINE.
004930     MOVE TR-READ-COUNT   TO FTR-READ-O.
004940     MOVE TR-REJECT-COUNT TO FTR-REJECT-O.
004950     MOVE WS-GT-BILLED-COUNT TO FTR-BILLED-O.
004960     MOVE WS-GT-REVENUE   TO FTR-REVENUE-O.
004970     WRITE RPT-REC FROM WS-FINAL-TOTALS-REC
004980         AFTER ADVANCING 1 LINE.
004990 960-EXIT.
005000     EXIT.
005010
005020 999-CLEANUP.
005030     MOVE "999-CLEANUP" TO PARA-NAME.
005040     PERFORM 950-WRITE-ROOM-TYPE-TOTALS THRU 950-EXIT.
005050     PERFORM 960-WRITE-FINAL-TOTALS THRU 960-EXIT.
005060     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005070
005080     DISPLAY "** RESERVATIONS READ **".
005090     DISPLAY RECORDS-READ.
005100     DISPLAY "** RESERVATIONS BILLED **".
005110     DISPLAY WS-GT-BILLED-COUNT.
005120     DISPLAY "** TOTAL REVENUE **".
005130     DISPLAY WS-GT-REVENUE.
005140     DISPLAY "******** NORMAL END OF JOB RESVBILL ********".
005150 999-EXIT.
005160     EXIT.
005170
005180 1000-ABEND-RTN.
005190     WRITE SYSOUT-REC FROM ABEND-REC.
005200     DISPLAY "*** ABNORMAL END OF JOB - RESVBILL ***".
005210     DISPLAY ABEND-REASON.
005220     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005230     DIVIDE ZERO-VAL INTO ONE-VAL.
